000100******************************************************************
000200*    ABENDREC                                                    *
000300*    STANDARD SYSOUT DIAGNOSTIC LINE FOR ABNORMAL JOB TERMINATION *
000400*    COPIED INTO EVERY BATCH PROGRAM SO THE OPERATOR SEES THE     *
000500*    SAME LAYOUT ON SYSOUT NO MATTER WHICH STEP ABENDED           *
000600******************************************************************
000700 01  PARA-NAME                    PIC X(30) VALUE SPACES.
000800 01  ABEND-REC.
000900     05  ABEND-REASON             PIC X(60) VALUE SPACES.
001000     05  FILLER                   PIC X(01) VALUE SPACE.
001100     05  EXPECTED-VAL             PIC X(20) VALUE SPACES.
001200     05  FILLER                   PIC X(01) VALUE SPACE.
001300     05  ACTUAL-VAL               PIC X(20) VALUE SPACES.
001400     05  FILLER                   PIC X(18) VALUE SPACES.
001500******************************************************************
001600*    ZERO-VAL/ONE-VAL FORCE A DIVIDE-BY-ZERO SO THE STEP GETS A   *
001700*    HARD S0C7 ABEND CODE INSTEAD OF A CLEAN RETURN-CODE, WHICH   *
001800*    IS HOW THE OPERATOR RUN-BOOK WANTS BATCH FAILURES FLAGGED    *
001900******************************************************************
002000 77  ZERO-VAL                     PIC S9(1) COMP VALUE ZERO.
002100 77  ONE-VAL                      PIC S9(1) COMP VALUE 1.
