000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLEDIT.
000300 AUTHOR. D. KRANE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/14/91.
000600 DATE-COMPILED. 11/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY VITAL-SIGN READING FILE
001300*          FED BY THE BEDSIDE MONITORS AND NURSING-STATION
001400*          TERMINALS.
001500*
001600*          IT CONTAINS ONE RECORD PER READING CAPTURED FOR AN
001700*          IN-PATIENT - BLOOD PRESSURE, HEART RATE, OR BLOOD
001800*          OXYGEN SATURATION (SPO2).
001900*
002000*          THE PROGRAM EDITS EACH READING FOR REQUIRED FIELDS AND
002100*          IN-RANGE VITAL VALUES, REJECTS READINGS ALREADY SEEN
002200*          ON A PRIOR RUN (VITALLKP), AND WRITES THE ACCEPTED
002300*          READINGS ON TO THE ALERT-EVALUATION STEP (ALRTEVAL)
002400*
002500******************************************************************
002600*
002700*          INPUT FILE              -   DDS0002.VITALIN
002800*
002900*          VSAM DEDUP FILE         -   DDS0002.VITALLKP
003000*
003100*          OUTPUT FILE PRODUCED    -   DDS0002.VITALEDIT
003200*
003300*          DUMP FILE               -   SYSOUT
003400*
003500******************************************************************
003600*    CHANGE LOG                                                  *
003700******************************************************************
003800*    111491 DK   ORIGINAL PROGRAM - NIGHTLY VITAL-SIGN INTAKE
003900*                EDIT, REPLACES THE MANUAL CHART-REVIEW PROCESS
004000*    032293 DK   ADDED SPO2 READING-TYPE PER RESP THERAPY REQUEST
004100*                4471 - PULSE OXIMETRY ROLLOUT TO 4-NORTH
004200*    091594 RH   VITALLKP DEDUP CHECK MOVED AHEAD OF RANGE EDITS
004300*                SO A REPEATED READING DOES NOT COUNT AS AN ERROR
004400*    042696 RH   TICKET 5528 - HR RANGE EDIT WAS COMPARING
004500*                UNSIGNED, MISSED NEGATIVE GARBAGE FROM MONITOR
004600*                FIRMWARE 3.1
004700*    071797 CLB  ADDED UPSI-0 TRANSACTIONAL RUN-MODE SWITCH PER
004800*                QA REQUEST - NIGHT SHIFT WANTS ALL-OR-NOTHING
004900*                REPROCESSING WHEN THE FEED IS SUSPECT
005000*    122998 DK   Y2K REMEDIATION - CAPTURED-AT WAS BEING EDITED
005200*                AS A 2-DIGIT YEAR IN THE OLD RELEASE, CONFIRMED
005300*                THE ISO TIMESTAMP LAYOUT IS ALREADY 4-DIGIT
005400*    031599 DK   Y2K SIGN-OFF - NO FURTHER CENTURY WINDOW CHANGES
005500*                REQUIRED FOR THIS PROGRAM
005600*    081700 RH   TICKET 6094 - DIASTOLIC UPPER BOUND WAS 199,
005700*                SPEC CALLS FOR 0-200 INCLUSIVE
005800*    052303 CLB  TICKET 6650 - MISSING PATIENT-ID WAS FALLING
005900*                THROUGH TO THE TYPE-SPECIFIC EDITS AND ABENDING
006000*                ON THE VSAM READ INSTEAD OF BEING REJECTED
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON  STATUS IS TRANSACTIONAL-RUN-MODE
006900             OFF STATUS IS PARTIAL-RUN-MODE.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT VITALIN
007800     ASSIGN TO UT-S-VITALIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT VITALEDIT
008300     ASSIGN TO UT-S-VTLEDIT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS EFCODE.
008600
008700     SELECT VITALLKP
008800            ASSIGN       TO VITALLKP
008900            ORGANIZATION IS INDEXED
009000            ACCESS MODE  IS RANDOM
009100            RECORD KEY   IS VLKP-READING-ID
009200            FILE STATUS  IS VLKP-STATUS.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400****** THIS FILE IS PASSED IN FROM THE BEDSIDE-MONITOR DATA
010500****** COLLECTION SYSTEM - ONE RECORD PER VITAL-SIGN READING
010600****** CAPTURED FOR AN IN-PATIENT, IN THE ORDER CAPTURED
010700 FD  VITALIN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS VITALIN-REC.
011300 01  VITALIN-REC  PIC X(130).
011400
011500****** THIS FILE IS WRITTEN FOR EVERY READING THAT PASSES THE
011600****** EDIT AND DEDUP CHECKS BELOW - ALRTEVAL PICKS IT UP AS
011700****** THE NEXT JOB STEP
011800 FD  VITALEDIT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     BLOCK CONTAINS 0 RECORDS
012200     RECORD CONTAINS 130 CHARACTERS
012300     DATA RECORD IS VITALEDIT-REC.
012400 01  VITALEDIT-REC  PIC X(130).
012500
012600****** VSAM DEDUP FILE - ONE ENTRY PER READING-ID EVER ACCEPTED,
012700****** SO A READING RESUBMITTED ON A LATER RUN IS NOT EDITED IN
012800****** AGAIN AS IF IT WERE NEW
012900 FD  VITALLKP
013000     RECORD CONTAINS 40 CHARACTERS
013100     DATA RECORD IS VITALLKP-REC.
013200 01  VITALLKP-REC.
013300     05  VLKP-READING-ID          PIC X(36).
013400     05  FILLER                   PIC X(04).
013500
013600** QSAM FILE
013700 WORKING-STORAGE SECTION.
013800
013900 01  FILE-STATUS-CODES.
014000     05  OFCODE                   PIC X(2).
014100         88  CODE-READ           VALUE SPACES.
014200         88  VITALIN-AT-END      VALUE "10".
014300     05  EFCODE                   PIC X(2).
014400         88  CODE-WRITE          VALUE SPACES.
014500     05  VLKP-STATUS              PIC X(2).
014600         88  READING-ON-FILE     VALUE "00".
014700         88  READING-NOT-ON-FILE VALUE "23".
014750     05  FILLER                   PIC X(02) VALUE SPACES.
014800
014900** VITAL-READING RECORD LAYOUT - SHARED WITH ALRTEVAL
015000 COPY VITALREC.
015100
015200 01  COUNTERS-AND-ACCUMULATORS.
015300     05  RECORDS-READ             PIC S9(9) COMP.
015400     05  RECORDS-ACCEPTED         PIC S9(9) COMP.
015500     05  RECORDS-REJECTED         PIC S9(9) COMP.
015600     05  RECORDS-DUPLICATE        PIC S9(9) COMP.
015650     05  FILLER                   PIC X(01) VALUE SPACE.
015700
015800 01  EDIT-RANGE-CONSTANTS.
015900     05  WC-SYSTOLIC-LOW          PIC S9(3) COMP VALUE +0.
016000     05  WC-SYSTOLIC-HIGH         PIC S9(3) COMP VALUE +300.
016100     05  WC-DIASTOLIC-LOW         PIC S9(3) COMP VALUE +0.
016200     05  WC-DIASTOLIC-HIGH        PIC S9(3) COMP VALUE +200.
016300     05  WC-HR-LOW                PIC S9(3) COMP VALUE +0.
016400     05  WC-HR-HIGH               PIC S9(3) COMP VALUE +300.
016500     05  WC-SPO2-LOW              PIC S9(3) COMP VALUE +0.
016600     05  WC-SPO2-HIGH             PIC S9(3) COMP VALUE +100.
016650     05  FILLER                   PIC X(01) VALUE SPACE.
016700
016800 77  WS-DATE                      PIC 9(6).
016900
017000 01  MISC-WS-FLDS.
017100     05  WS-REJECT-REASON         PIC X(40) VALUE SPACES.
017150     05  FILLER                   PIC X(01) VALUE SPACE.
017200
017300 01  FLAGS-AND-SWITCHES.
017400     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
017500         88  NO-MORE-DATA        VALUE "N".
017600     05  REJECT-SW                PIC X(01) VALUE "N".
017700         88  READING-REJECTED    VALUE "Y".
017800         88  READING-ACCEPTED    VALUE "N".
017900     05  REJECT-REASON-SW         PIC X(01) VALUE SPACE.
018000         88  REJECTED-VALIDATION VALUE "V".
018100         88  REJECTED-DUPLICATE  VALUE "D".
018150     05  FILLER                   PIC X(01) VALUE SPACE.
018200
018300** SHOP-STANDARD ABEND LINE AND FORCED-ABEND FIELDS
018400 COPY ABENDREC.
018500
018600 PROCEDURE DIVISION.
018700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800     PERFORM 100-MAINLINE THRU 100-EXIT
018900             UNTIL NO-MORE-DATA.
019000     PERFORM 999-CLEANUP THRU 999-EXIT.
019100     MOVE +0 TO RETURN-CODE.
019200     GOBACK.
019300
019400 000-HOUSEKEEPING.
019500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019600     DISPLAY "******** BEGIN JOB VTLEDIT ********".
019700     ACCEPT  WS-DATE FROM DATE.
019800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020000     PERFORM 900-READ-VITALIN THRU 900-EXIT.
020100     IF NO-MORE-DATA
020200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
020300         GO TO 1000-ABEND-RTN.
020400 000-EXIT.
020500     EXIT.
020600
020700 100-MAINLINE.
020800     MOVE "100-MAINLINE" TO PARA-NAME.
020900*    VALIDATE REQUIRED FIELDS AND TYPE-SPECIFIC VITAL RANGES
021000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021100
021200     IF READING-REJECTED AND REJECTED-VALIDATION
021300         ADD +1 TO RECORDS-REJECTED
021400         IF TRANSACTIONAL-RUN-MODE
021500             MOVE WS-REJECT-REASON TO ABEND-REASON
021600             MOVE VR-READING-ID    TO ACTUAL-VAL
021700             GO TO 1000-ABEND-RTN
021800         END-IF
021900     ELSE
022000*        NOT A VALIDATION FAILURE - CHECK FOR A READING WE HAVE
022100*        ALREADY ACCEPTED ON A PRIOR RUN
022200         PERFORM 350-CHECK-DUPLICATE-READING THRU 350-EXIT
022300         IF READING-REJECTED AND REJECTED-DUPLICATE
022400             ADD +1 TO RECORDS-DUPLICATE
022500         ELSE
022600             PERFORM 700-WRITE-VITALEDIT THRU 700-EXIT
022700             ADD +1 TO RECORDS-ACCEPTED
022800         END-IF
022900     END-IF.
023000
023100     PERFORM 900-READ-VITALIN THRU 900-EXIT.
023200 100-EXIT.
023300     EXIT.
023400
023500 300-FIELD-EDITS.
023600     MOVE "N" TO REJECT-SW.
023700     MOVE SPACE TO REJECT-REASON-SW.
023800     MOVE SPACES TO WS-REJECT-REASON.
023900     MOVE "300-FIELD-EDITS" TO PARA-NAME.
024000*    PRESENCE CHECKS - REQUIRED REGARDLESS OF READING-TYPE
024100     IF VR-READING-ID = SPACES
024200        MOVE "Y" TO REJECT-SW
024300        MOVE "V" TO REJECT-REASON-SW
024400        MOVE "*** MISSING READING-ID" TO WS-REJECT-REASON
024500        GO TO 300-EXIT.
024600
024700     IF VR-PATIENT-ID = SPACES
024800        MOVE "Y" TO REJECT-SW
024900        MOVE "V" TO REJECT-REASON-SW
025000        MOVE "*** MISSING PATIENT-ID" TO WS-REJECT-REASON
025100        GO TO 300-EXIT.
025200
025300     IF VR-CAPTURED-AT = SPACES
025400        MOVE "Y" TO REJECT-SW
025500        MOVE "V" TO REJECT-REASON-SW
025600        MOVE "*** MISSING CAPTURED-AT" TO WS-REJECT-REASON
025700        GO TO 300-EXIT.
025800
025900*    TYPE-SPECIFIC NUMERIC RANGE EDITS
026000     EVALUATE TRUE
026100         WHEN VR-TYPE-BP
026200             PERFORM 400-BP-RANGE-EDITS THRU 400-EXIT
026300         WHEN VR-TYPE-HR
026400             PERFORM 500-HR-RANGE-EDITS THRU 500-EXIT
026500         WHEN VR-TYPE-SPO2
026600             PERFORM 600-SPO2-RANGE-EDITS THRU 600-EXIT
026700         WHEN OTHER
026800             MOVE "Y" TO REJECT-SW
026900             MOVE "V" TO REJECT-REASON-SW
027000             MOVE "*** UNRECOGNIZED READING-TYPE" TO
027100                  WS-REJECT-REASON
027200     END-EVALUATE.
027300 300-EXIT.
027400     EXIT.
027500
027600 400-BP-RANGE-EDITS.
027700     MOVE "400-BP-RANGE-EDITS" TO PARA-NAME.
027800     IF VR-SYSTOLIC NOT NUMERIC OR VR-DIASTOLIC NOT NUMERIC
027900        MOVE "Y" TO REJECT-SW
028000        MOVE "V" TO REJECT-REASON-SW
028100        MOVE "*** NON-NUMERIC SYSTOLIC/DIASTOLIC" TO
028200             WS-REJECT-REASON
028300        GO TO 400-EXIT.
028400
028500     IF VR-SYSTOLIC < WC-SYSTOLIC-LOW OR
028600        VR-SYSTOLIC > WC-SYSTOLIC-HIGH
028700        MOVE "Y" TO REJECT-SW
028800        MOVE "V" TO REJECT-REASON-SW
028900        MOVE "*** SYSTOLIC OUT OF RANGE 0-300" TO
029000             WS-REJECT-REASON
029100        GO TO 400-EXIT.
029200
029300*    TICKET 6094 - RANGE IS 0 THRU 200 INCLUSIVE                081700RH
029400     IF VR-DIASTOLIC < WC-DIASTOLIC-LOW OR
029500        VR-DIASTOLIC > WC-DIASTOLIC-HIGH
029600        MOVE "Y" TO REJECT-SW
029700        MOVE "V" TO REJECT-REASON-SW
029800        MOVE "*** DIASTOLIC OUT OF RANGE 0-200" TO
029900             WS-REJECT-REASON
030000        GO TO 400-EXIT.
030100 400-EXIT.
030200     EXIT.
030300
030400 500-HR-RANGE-EDITS.
030500     MOVE "500-HR-RANGE-EDITS" TO PARA-NAME.
030600     IF VR-HR NOT NUMERIC
030700        MOVE "Y" TO REJECT-SW
030800        MOVE "V" TO REJECT-REASON-SW
030900        MOVE "*** NON-NUMERIC HEART RATE" TO WS-REJECT-REASON
031000        GO TO 500-EXIT.
031100
031200*    TICKET 5528 - COMPARE SIGNED, MONITOR FIRMWARE CAN SEND
031300*    NEGATIVE GARBAGE ON A LEAD-OFF CONDITION                   042696RH
031400     IF VR-HR < WC-HR-LOW OR VR-HR > WC-HR-HIGH
031500        MOVE "Y" TO REJECT-SW
031600        MOVE "V" TO REJECT-REASON-SW
031700        MOVE "*** HEART RATE OUT OF RANGE 0-300" TO
031800             WS-REJECT-REASON
031900        GO TO 500-EXIT.
032000 500-EXIT.
032100     EXIT.
032200
032300 600-SPO2-RANGE-EDITS.
032400     MOVE "600-SPO2-RANGE-EDITS" TO PARA-NAME.
032500     IF VR-SPO2 NOT NUMERIC
032600        MOVE "Y" TO REJECT-SW
032700        MOVE "V" TO REJECT-REASON-SW
032800        MOVE "*** NON-NUMERIC SPO2" TO WS-REJECT-REASON
032900        GO TO 600-EXIT.
033000
033100     IF VR-SPO2 < WC-SPO2-LOW OR VR-SPO2 > WC-SPO2-HIGH
033200        MOVE "Y" TO REJECT-SW
033300        MOVE "V" TO REJECT-REASON-SW
033400        MOVE "*** SPO2 OUT OF RANGE 0-100" TO WS-REJECT-REASON
033500        GO TO 600-EXIT.
033600 600-EXIT.
033700     EXIT.
033800
033900 350-CHECK-DUPLICATE-READING.
034000     MOVE "350-CHECK-DUPLICATE-READING" TO PARA-NAME.
034100*    091594RH - MOVED AHEAD OF RANGE EDITS, SEE CHANGE LOG
034200     MOVE VR-READING-ID TO VLKP-READING-ID.
034300     READ VITALLKP.
034400     IF READING-ON-FILE
034500        MOVE "Y" TO REJECT-SW
034600        MOVE "D" TO REJECT-REASON-SW
034700        MOVE "*** DUPLICATE READING-ID" TO WS-REJECT-REASON
034800     ELSE
034900        MOVE "N" TO REJECT-SW.
035000 350-EXIT.
035100     EXIT.
035200
035300 700-WRITE-VITALEDIT.
035400     MOVE "700-WRITE-VITALEDIT" TO PARA-NAME.
035500     WRITE VITALEDIT-REC FROM VITAL-READING-REC.
035600     MOVE VR-READING-ID TO VLKP-READING-ID.
035700     WRITE VITALLKP-REC
035800         INVALID KEY
035900             MOVE "** PROBLEM WRITING VITALLKP" TO ABEND-REASON
036000             MOVE VLKP-STATUS TO EXPECTED-VAL
036100             MOVE VR-READING-ID TO ACTUAL-VAL
036200             GO TO 1000-ABEND-RTN
036300     END-WRITE.
036400 700-EXIT.
036500     EXIT.
036600
036700 800-OPEN-FILES.
036800     MOVE "800-OPEN-FILES" TO PARA-NAME.
036900     OPEN INPUT VITALIN.
037000     OPEN OUTPUT VITALEDIT, SYSOUT.
037100     OPEN I-O VITALLKP.
037200 800-EXIT.
037300     EXIT.
037400
037500 850-CLOSE-FILES.
037600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037700     CLOSE VITALIN, VITALEDIT, SYSOUT, VITALLKP.
037800 850-EXIT.
037900     EXIT.
038000
038100 900-READ-VITALIN.
038200     MOVE "900-READ-VITALIN" TO PARA-NAME.
038300     READ VITALIN INTO VITAL-READING-REC
038400         AT END MOVE "N" TO MORE-DATA-SW
038500         GO TO 900-EXIT
038600     END-READ.
038700     ADD +1 TO RECORDS-READ.
038800 900-EXIT.
038900     EXIT.
039000
039100 999-CLEANUP.
039200     MOVE "999-CLEANUP" TO PARA-NAME.
039300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039400     DISPLAY "** READINGS READ **".
039500     DISPLAY RECORDS-READ.
039600     DISPLAY "** READINGS ACCEPTED **".
039700     DISPLAY RECORDS-ACCEPTED.
039800     DISPLAY "** READINGS REJECTED **".
039900     DISPLAY RECORDS-REJECTED.
040000     DISPLAY "** DUPLICATE READINGS **".
040100     DISPLAY RECORDS-DUPLICATE.
040200     DISPLAY "******** NORMAL END OF JOB VTLEDIT ********".
040300 999-EXIT.
040400     EXIT.
040500
040600 1000-ABEND-RTN.
040700     WRITE SYSOUT-REC FROM ABEND-REC.
040800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040900     DISPLAY "*** ABNORMAL END OF JOB - VTLEDIT ***" UPON CONSOLE.
041000     DIVIDE ZERO-VAL INTO ONE-VAL.
