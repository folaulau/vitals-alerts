000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ALRTEVAL.
000300 AUTHOR. D. KRANE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/21/91.
000600 DATE-COMPILED. 11/21/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE VALIDATED VITAL-SIGN READINGS
001300*          PRODUCED BY VTLEDIT AND EVALUATES EACH ONE AGAINST THE
001400*          NURSING-SUPERVISOR THRESHOLD TABLE FOR ITS READING
001500*          TYPE.  A READING THAT BREACHES A THRESHOLD PRODUCES
001600*          ONE ALERT RECORD.
001700*
001800*          A READING ALREADY ALERTED ON A PRIOR RUN IS SKIPPED -
001900*          SEE THE ALERTLKP VSAM CHECK BELOW - SO A RERUN OF THE
002000*          NIGHTLY JOB NEVER DOUBLES UP THE ON-CALL PAGER QUEUE.
002100*
002200*          THE RAW ALERTS ARE ACCUMULATED ON A WORK FILE AND
002300*          SORTED BY ALERT-ID BEFORE BEING HANDED TO THE PAGING
002400*          SYSTEM FEED (ALERTOUT) AS THE LAST STEP OF THE RUN.
002500*
002600******************************************************************
002700*
002800*          INPUT FILE              -   DDS0002.VITALEDIT
002900*
003000*          VSAM DEDUP FILE         -   DDS0002.ALERTLKP
003100*
003200*          SORT WORK FILE          -   SORTWK01 (DYNAMIC ALLOC)
003300*
003400*          OUTPUT FILE PRODUCED    -   DDS0002.ALERTOUT
003500*
003600*          DUMP FILE               -   SYSOUT
003700*
003800******************************************************************
003900*    CHANGE LOG                                                  *
004000******************************************************************
004100*    112191 DK   ORIGINAL PROGRAM - EVALUATES VITAL-SIGN READINGS
004200*                AGAINST THE NURSING-SUPERVISOR THRESHOLD TABLE
004300*                AND FEEDS THE ON-CALL PAGER SYSTEM
004400*    032293 DK   ADDED SPO2 THRESHOLD BRANCH TO MATCH VTLEDIT'S
004500*                NEW READING-TYPE PER RESP THERAPY REQUEST 4471
004600*    091594 RH   ALERTLKP DEDUP CHECK ADDED - PAGER VENDOR
004700*                COMPLAINED OF DUPLICATE PAGES ON JOB RERUN
004800*    061496 CLB  ALERT-ID NOW BUILT FROM THE RUN DATE/TIME PLUS
004900*                A WITHIN-RUN SEQUENCE NUMBER INSTEAD OF REUSING
005000*                READING-ID, SO TWO ALERTS OFF ONE READING (BP
005100*                HIGH-SYSTOLIC AND HIGH-DIASTOLIC) DO NOT COLLIDE
005200*    042696 RH   TICKET 5529 - HR THRESHOLD WAS COMPARING
005300*                UNSIGNED, SAME ROOT CAUSE AS THE VTLEDIT FIX
005400*    071797 CLB  ALERTS NOW WRITTEN TO A WORK FILE AND SORTED BY
005500*                ALERT-ID AS THE LAST STEP - PAGER FEED VENDOR
005600*                REQUIRES ASCENDING ALERT-ID ORDER
005700*    122998 DK   Y2K REMEDIATION - REVIEWED THE RUN-DATE/TIME
005800*                PORTION OF THE ALERT-ID BUILD, TIMESTAMP FIELDS
005900*                ARE ALREADY 4-DIGIT YEAR, NO CHANGE REQUIRED
006000*    031599 DK   Y2K SIGN-OFF - NO FURTHER CENTURY WINDOW CHANGES
006100*                REQUIRED FOR THIS PROGRAM
006200*    081700 RH   TICKET 6094 - DIASTOLIC HIGH THRESHOLD ALIGNED
006300*                WITH VTLEDIT'S NEW 0-200 EDIT RANGE
006400*    091802 CLB  TICKET 6410 - LOW-SPO2 ALERT TEXT DID NOT MATCH
006500*                THE WORDING THE ON-CALL PAGER SCRIPT SCANS FOR
006600*    052303 CLB  TICKET 6650 - COUNTS DISPLAY AT END OF JOB NOW
006700*                INCLUDES THE SKIPPED-DUPLICATE COUNT
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 ON  STATUS IS TRANSACTIONAL-RUN-MODE
007600             OFF STATUS IS PARTIAL-RUN-MODE.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT VITALEDIT
008500     ASSIGN TO UT-S-VTLEDIT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS IFCODE.
008800
008900     SELECT ALERTWORK
009000     ASSIGN TO UT-S-ALWORK
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS WFCODE.
009300
009400     SELECT ALERTOUT
009500     ASSIGN TO UT-S-ALOUT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT SORTWORK
010000     ASSIGN TO SORTWK01.
010100
010200     SELECT ALERTLKP
010300            ASSIGN       TO ALERTLKP
010400            ORGANIZATION IS INDEXED
010500            ACCESS MODE  IS RANDOM
010600            RECORD KEY   IS ALKP-READING-ID
010700            FILE STATUS  IS ALKP-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC  PIC X(130).
011800
011900****** THIS IS THE VALIDATED READING FILE HANDED OFF BY VTLEDIT -
012000****** ONE RECORD PER ACCEPTED VITAL-SIGN READING
012100 FD  VITALEDIT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 130 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS VITALEDIT-REC.
012700 01  VITALEDIT-REC  PIC X(130).
012800
012900****** UNSORTED ALERTS, ONE PER THRESHOLD BREACH, IN THE ORDER
013000****** THE READINGS WERE EVALUATED - SORTED BELOW BEFORE THE
013100****** PAGER FEED IS PRODUCED
013200 FD  ALERTWORK
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 240 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS ALERTWORK-REC.
013800 01  ALERTWORK-REC  PIC X(240).
013900
014000****** FINAL PAGER-FEED FILE, ASCENDING BY ALERT-ID
014100 FD  ALERTOUT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 240 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS ALERTOUT-REC.
014700 01  ALERTOUT-REC  PIC X(240).
014800
014900****** SORT WORK FILE - DEFINED THROUGH SD PER STANDARD SORT
015000****** VERB USAGE, NOT OPENED/CLOSED DIRECTLY BY THIS PROGRAM
015100 SD  SORTWORK
015200     RECORDING MODE IS F
015300     RECORD CONTAINS 240 CHARACTERS
015400     DATA RECORD IS SORTWORK-REC.
015500 01  SORTWORK-REC.
015600     05  SW-ALERT-ID              PIC X(36).
015700     05  FILLER                   PIC X(204).
015800
015900****** VSAM DEDUP FILE - ONE ENTRY PER READING-ID ALREADY
016000****** ALERTED ON, SO A RERUN OF THE JOB DOES NOT PAGE TWICE
016100 FD  ALERTLKP
016200     RECORD CONTAINS 40 CHARACTERS
016300     DATA RECORD IS ALERTLKP-REC.
016400 01  ALERTLKP-REC.
016500     05  ALKP-READING-ID          PIC X(36).
016600     05  FILLER                   PIC X(04).
016700
016800** QSAM FILE
016900 WORKING-STORAGE SECTION.
017000
017100 01  FILE-STATUS-CODES.
017200     05  IFCODE                   PIC X(2).
017300         88  CODE-READ           VALUE SPACES.
017400         88  VITALEDIT-AT-END    VALUE "10".
017500     05  WFCODE                   PIC X(2).
017600         88  CODE-WRITE          VALUE SPACES.
017700     05  OFCODE                   PIC X(2).
017800     05  ALKP-STATUS              PIC X(2).
017900         88  READING-ALERTED     VALUE "00".
018000         88  READING-NOT-ALERTED VALUE "23".
018050     05  FILLER                   PIC X(02) VALUE SPACES.
018100
018200** VITAL-READING RECORD LAYOUT - SHARED WITH VTLEDIT
018300 COPY VITALREC.
018400
018500** ALERT RECORD LAYOUT
018600 COPY ALERTREC.
018700
018800 01  COUNTERS-AND-ACCUMULATORS.
018900     05  READINGS-READ            PIC S9(9) COMP.
019000     05  ALERTS-WRITTEN           PIC S9(9) COMP.
019100     05  READINGS-SKIPPED         PIC S9(9) COMP.
019150     05  ALERT-SEQ-NO             PIC S9(4) COMP VALUE 0.
019160     05  FILLER                   PIC X(01) VALUE SPACE.
019300
019400 01  THRESHOLD-CONSTANTS.
019500     05  WC-BP-SYSTOLIC-HIGH      PIC S9(3) COMP VALUE +140.
019700     05  WC-BP-DIASTOLIC-HIGH     PIC S9(3) COMP VALUE +90.
019900     05  WC-HR-LOW-THRESHOLD      PIC S9(3) COMP VALUE +50.
020000     05  WC-HR-HIGH-THRESHOLD     PIC S9(3) COMP VALUE +110.
020200     05  WC-SPO2-LOW-THRESHOLD    PIC S9(3) COMP VALUE +92.
020250     05  WC-SPO2-CRIT-THRESHOLD   PIC S9(3) COMP VALUE +90.
020350     05  FILLER                   PIC X(01) VALUE SPACE.
020400
020500** ALTERNATE VIEW OF THE RUN TIMESTAMP USED TO BUILD ALERT-ID
020600** AND TO STAMP AL-CREATED-AT ON EVERY ALERT WRITTEN THIS RUN
021000 01  WS-RUN-DATE-TIME.
021100     05  WS-RUN-DATE.
021200         10  WS-RUN-YYYY          PIC 9(4).
021300         10  WS-RUN-MM            PIC 9(2).
021400         10  WS-RUN-DD            PIC 9(2).
021500     05  WS-RUN-TIME.
021600         10  WS-RUN-HH            PIC 9(2).
021700         10  WS-RUN-MN            PIC 9(2).
021800         10  WS-RUN-SS            PIC 9(2).
021900         10  WS-RUN-HS            PIC 9(2).
021950     05  FILLER                   PIC X(01) VALUE SPACE.
022000
022100** ALERT-ID IS BUILT "YYYYMMDDHHMMSS-NNNN" LEFT-JUSTIFIED IN THE
022200** 36-BYTE FIELD - NOT A TRUE UUID, BUT UNIQUE WITHIN A RUN AND
022300** MONOTONIC ACROSS RUNS, WHICH IS ALL THE SORT STEP NEEDS       061496CLB
022400 01  WS-ALERT-ID-BUILD.
022500     05  WS-AID-DATE-TIME         PIC 9(14).
022600     05  WS-AID-DASH              PIC X(01) VALUE "-".
022700     05  WS-AID-SEQ               PIC 9(04).
022800     05  FILLER                   PIC X(17) VALUE SPACES.
022900
023000 01  MISC-WS-FLDS.
023100     05  WS-THRESHOLD-TEXT        PIC X(60) VALUE SPACES.
023150*    UNSIGNED WORK FIELDS - STRIP THE SIGN BEFORE THE VALUE IS
023160*    MOVED INTO THE ALPHANUMERIC ALERT-VALUE TEXT FIELDS BELOW
023170     05  WS-DISP-SYSTOLIC         PIC 999.
023180     05  WS-DISP-DIASTOLIC        PIC 999.
023190     05  WS-DISP-HR               PIC 999.
023195     05  WS-DISP-SPO2             PIC 999.
023198     05  FILLER                   PIC X(01) VALUE SPACE.
023200
023300 01  FLAGS-AND-SWITCHES.
023400     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
023500         88  NO-MORE-DATA        VALUE "N".
023600     05  ALERT-SW                 PIC X(01) VALUE "N".
023700         88  ALERT-RAISED        VALUE "Y".
023800         88  NO-ALERT-RAISED     VALUE "N".
023820     05  ALERTWORK-CLOSED-SW      PIC X(01) VALUE "N".
023830         88  ALERTWORK-ALREADY-CLOSED VALUE "Y".
023850     05  FILLER                   PIC X(01) VALUE SPACE.
023900
024000** SHOP-STANDARD ABEND LINE AND FORCED-ABEND FIELDS
024100 COPY ABENDREC.
024200
024300 PROCEDURE DIVISION.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 100-MAINLINE THRU 100-EXIT
024600             UNTIL NO-MORE-DATA.
024700     PERFORM 950-SORT-ALERTS THRU 950-EXIT.
024800     PERFORM 990-CLEANUP THRU 990-EXIT.
024900     MOVE +0 TO RETURN-CODE.
025000     GOBACK.
025100
025200 000-HOUSEKEEPING.
025300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025400     DISPLAY "******** BEGIN JOB ALRTEVAL ********".
025500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025600     ACCEPT WS-RUN-TIME FROM TIME.
025700     MOVE WS-RUN-DATE-TIME TO WS-AID-DATE-TIME.
025800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026000     PERFORM 900-READ-VITALEDIT THRU 900-EXIT.
026100     IF NO-MORE-DATA
026200         MOVE "EMPTY VALIDATED-READING FILE" TO ABEND-REASON
026300         GO TO 1000-ABEND-RTN.
026400 000-EXIT.
026500     EXIT.
026600
026700 100-MAINLINE.
026800     MOVE "100-MAINLINE" TO PARA-NAME.
026900*    091594RH - SKIP A READING WE HAVE ALREADY ALERTED ON
027000     PERFORM 300-CHECK-ALERT-LOOKUP THRU 300-EXIT.
027100     IF READING-NOT-ALERTED
027200         PERFORM 200-EVALUATE-READING THRU 200-EXIT
027300     ELSE
027400         ADD +1 TO READINGS-SKIPPED
027500     END-IF.
027600     PERFORM 900-READ-VITALEDIT THRU 900-EXIT.
027700 100-EXIT.
027800     EXIT.
027900
028000 200-EVALUATE-READING.
028100     MOVE "200-EVALUATE-READING" TO PARA-NAME.
028200     MOVE "N" TO ALERT-SW.
028300     EVALUATE TRUE
028400         WHEN VR-TYPE-BP
028500             PERFORM 400-BP-THRESHOLDS THRU 400-EXIT
028600         WHEN VR-TYPE-HR
028700             PERFORM 500-HR-THRESHOLDS THRU 500-EXIT
028800         WHEN VR-TYPE-SPO2
028900             PERFORM 600-SPO2-THRESHOLDS THRU 600-EXIT
029000         WHEN OTHER
029100*           UNRECOGNIZED READING-TYPE CANNOT REACH THIS PROGRAM
029200*           BECAUSE VTLEDIT REJECTS IT, BUT WE GUARD ANYWAY
029300             CONTINUE
029400     END-EVALUATE.
029500     IF ALERT-RAISED
029600         PERFORM 700-WRITE-ALERT-WORK THRU 700-EXIT
029700         ADD +1 TO ALERTS-WRITTEN
029800     END-IF.
029900 200-EXIT.
030000     EXIT.
030100
030200 300-CHECK-ALERT-LOOKUP.
030300     MOVE "300-CHECK-ALERT-LOOKUP" TO PARA-NAME.
030400     MOVE VR-READING-ID TO ALKP-READING-ID.
030500     READ ALERTLKP.
030600 300-EXIT.
030700     EXIT.
030800
030900 400-BP-THRESHOLDS.
031000     MOVE "400-BP-THRESHOLDS" TO PARA-NAME.
031100     MOVE "BP  " TO AL-READING-TYPE.
031200*    EVALUATION ORDER IS SIGNIFICANT - THE COMBINED CONDITION MUST
031210*    BE TESTED BEFORE EITHER SINGLE-FIELD CONDITION SO ONLY ONE
031220*    ALERT IS EVER RAISED PER BP READING
031230     EVALUATE TRUE
031300         WHEN VR-SYSTOLIC >= WC-BP-SYSTOLIC-HIGH
031400              AND VR-DIASTOLIC >= WC-BP-DIASTOLIC-HIGH
031500             MOVE "CRITICAL" TO AL-ALERT-TYPE
031600             MOVE "Systolic >= 140 AND Diastolic >= 90" TO
031700                  WS-THRESHOLD-TEXT
031800             MOVE "Y" TO ALERT-SW
031900         WHEN VR-SYSTOLIC >= WC-BP-SYSTOLIC-HIGH
032000             MOVE "HIGH    " TO AL-ALERT-TYPE
032100             MOVE "Systolic >= 140" TO WS-THRESHOLD-TEXT
032150             MOVE "Y" TO ALERT-SW
032200         WHEN VR-DIASTOLIC >= WC-BP-DIASTOLIC-HIGH
032250             MOVE "HIGH    " TO AL-ALERT-TYPE
032260             MOVE "Diastolic >= 90" TO WS-THRESHOLD-TEXT
032300             MOVE "Y" TO ALERT-SW
032500         WHEN OTHER
032600             MOVE "N" TO ALERT-SW
032700     END-EVALUATE.
032800     IF ALERT-RAISED
032810         MOVE VR-SYSTOLIC       TO WS-DISP-SYSTOLIC
032820         MOVE VR-DIASTOLIC      TO WS-DISP-DIASTOLIC
032900         MOVE WS-DISP-SYSTOLIC  TO AL-BP-SYSTOLIC-TXT
033000         MOVE "/"               TO AL-BP-SLASH
033100         MOVE WS-DISP-DIASTOLIC TO AL-BP-DIASTOLIC-TXT
033200     END-IF.
033300 400-EXIT.
033400     EXIT.
033500
033600 500-HR-THRESHOLDS.
033700     MOVE "500-HR-THRESHOLDS" TO PARA-NAME.
033800     MOVE "HR  " TO AL-READING-TYPE.
033900*    TICKET 5529 - COMPARE SIGNED, SAME ROOT CAUSE AS VTLEDIT    042696RH
034000     EVALUATE TRUE
034500         WHEN VR-HR > WC-HR-HIGH-THRESHOLD
034600             MOVE "HIGH    " TO AL-ALERT-TYPE
034700             MOVE "Heart Rate > 110" TO WS-THRESHOLD-TEXT
034800             MOVE "Y" TO ALERT-SW
034900         WHEN VR-HR < WC-HR-LOW-THRESHOLD
035000             MOVE "LOW     " TO AL-ALERT-TYPE
035100             MOVE "Heart Rate < 50" TO WS-THRESHOLD-TEXT
035200             MOVE "Y" TO ALERT-SW
035300         WHEN OTHER
035400             MOVE "N" TO ALERT-SW
035500     END-EVALUATE.
035600     IF ALERT-RAISED
035650         MOVE VR-HR TO WS-DISP-HR
035700         MOVE WS-DISP-HR TO AL-READING-VALUE
035800     END-IF.
035900 500-EXIT.
036000     EXIT.
036100
036200 600-SPO2-THRESHOLDS.
036300     MOVE "600-SPO2-THRESHOLDS" TO PARA-NAME.
036400     MOVE "SPO2" TO AL-READING-TYPE.
036500*    TICKET 6410 - WORDING ALIGNED WITH PAGER SCRIPT SCAN TEXT   091802CLB
036600     EVALUATE TRUE
036700         WHEN VR-SPO2 < WC-SPO2-CRIT-THRESHOLD
036800             MOVE "CRITICAL" TO AL-ALERT-TYPE
036900             MOVE "SpO2 < 92" TO WS-THRESHOLD-TEXT
037100             MOVE "Y" TO ALERT-SW
037200         WHEN VR-SPO2 < WC-SPO2-LOW-THRESHOLD
037300             MOVE "LOW     " TO AL-ALERT-TYPE
037400             MOVE "SpO2 < 92" TO WS-THRESHOLD-TEXT
037600             MOVE "Y" TO ALERT-SW
037700         WHEN OTHER
037800             MOVE "N" TO ALERT-SW
037900     END-EVALUATE.
038000     IF ALERT-RAISED
038050         MOVE VR-SPO2 TO WS-DISP-SPO2
038100         MOVE WS-DISP-SPO2 TO AL-READING-VALUE
038200     END-IF.
038300 600-EXIT.
038400     EXIT.
038500
038600 700-WRITE-ALERT-WORK.
038700     MOVE "700-WRITE-ALERT-WORK" TO PARA-NAME.
038800     ADD +1 TO ALERT-SEQ-NO.
038900     MOVE ALERT-SEQ-NO TO WS-AID-SEQ.
039000     MOVE WS-ALERT-ID-BUILD TO AL-ALERT-ID.
039100     MOVE VR-PATIENT-ID     TO AL-PATIENT-ID.
039200     MOVE VR-READING-ID     TO AL-READING-ID.
039300     MOVE WS-THRESHOLD-TEXT TO AL-THRESHOLD-VIOLATED.
039400     MOVE VR-CAPTURED-AT    TO AL-TRIGGERED-AT.
039700     STRING WS-RUN-YYYY "-" WS-RUN-MM "-" WS-RUN-DD
039800         DELIMITED BY SIZE INTO AL-CREATED-DATE.
039900     MOVE "T" TO AL-CREATED-T.
040000     STRING WS-RUN-HH ":" WS-RUN-MN ":" WS-RUN-SS
040100         DELIMITED BY SIZE INTO AL-CREATED-TIME.
040200     WRITE ALERTWORK-REC FROM ALERT-REC.
040300     MOVE VR-READING-ID TO ALKP-READING-ID.
040400     WRITE ALERTLKP-REC
040500         INVALID KEY
040600             MOVE "** PROBLEM WRITING ALERTLKP" TO ABEND-REASON
040700             MOVE ALKP-STATUS TO EXPECTED-VAL
040800             MOVE VR-READING-ID TO ACTUAL-VAL
040900             GO TO 1000-ABEND-RTN
041000     END-WRITE.
041100 700-EXIT.
041200     EXIT.
041300
041400 800-OPEN-FILES.
041500     MOVE "800-OPEN-FILES" TO PARA-NAME.
041600     OPEN INPUT VITALEDIT.
041700     OPEN OUTPUT ALERTWORK, SYSOUT.
041800     OPEN I-O ALERTLKP.
041900 800-EXIT.
042000     EXIT.
042100
042200 850-CLOSE-FILES.
042300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042350*    ALERTWORK IS ALREADY CLOSED IF WE GOT HERE AFTER THE SORT
042370     IF NOT ALERTWORK-ALREADY-CLOSED
042380         CLOSE ALERTWORK
042390     END-IF.
042400     CLOSE VITALEDIT, SYSOUT, ALERTLKP.
042500 850-EXIT.
042600     EXIT.
042700
042800 900-READ-VITALEDIT.
042900     MOVE "900-READ-VITALEDIT" TO PARA-NAME.
043000     READ VITALEDIT INTO VITAL-READING-REC
043100         AT END MOVE "N" TO MORE-DATA-SW
044000         GO TO 900-EXIT
045000     END-READ.
046000     ADD +1 TO READINGS-READ.
046100 900-EXIT.
046200     EXIT.
046300
046400 950-SORT-ALERTS.
046500     MOVE "950-SORT-ALERTS" TO PARA-NAME.
046550*    ALERTWORK MUST BE CLOSED BEFORE THE SORT VERB CAN OPEN IT
046560*    AS ITS OWN INPUT - THE SORT MANAGES THE OPEN/CLOSE ITSELF
046570     CLOSE ALERTWORK.
046580     MOVE "Y" TO ALERTWORK-CLOSED-SW.
046600*    071797CLB - PAGER FEED VENDOR REQUIRES ASCENDING ALERT-ID
046700     SORT SORTWORK
046800         ON ASCENDING KEY SW-ALERT-ID
046900         USING ALERTWORK
047000         GIVING ALERTOUT.
047100 950-EXIT.
047200     EXIT.
047300
047400 990-CLEANUP.
047500     MOVE "990-CLEANUP" TO PARA-NAME.
047600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047700     DISPLAY "** READINGS READ **".
047800     DISPLAY READINGS-READ.
047900     DISPLAY "** ALERTS WRITTEN **".
048000     DISPLAY ALERTS-WRITTEN.
048100*    052303CLB - SKIPPED-DUPLICATE COUNT ADDED TO END-OF-JOB LOG
048200     DISPLAY "** READINGS SKIPPED - ALREADY ALERTED **".
048300     DISPLAY READINGS-SKIPPED.
048400     DISPLAY "******** NORMAL END OF JOB ALRTEVAL ********".
048500 990-EXIT.
048600     EXIT.
048700
048800 1000-ABEND-RTN.
048900     WRITE SYSOUT-REC FROM ABEND-REC.
049000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049100     DISPLAY "*** ABNORMAL END OF JOB - ALRTEVAL ***" UPON CONSOLE.
049200     DIVIDE ZERO-VAL INTO ONE-VAL.
