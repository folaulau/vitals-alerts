000100******************************************************************
000200*    ALERTREC                                                    *
000300*    RECORD LAYOUT FOR ONE THRESHOLD-BREACH ALERT PRODUCED BY     *
000400*    ALRTEVAL AGAINST A SINGLE VITAL-SIGN READING                 *
000500*                                                                 *
000600*    AL-READING-VALUE CARRIES THE OFFENDING VALUE(S) AS TEXT -    *
000700*    "SSS/DDD" FOR A BP READING, PLAIN NUMERIC TEXT FOR HR/SPO2 - *
000800*    SEE THE REDEFINES BELOW FOR THE BP SYSTOLIC/DIASTOLIC SPLIT  *
000900******************************************************************
001000 01  ALERT-REC.
001100     05  AL-ALERT-ID               PIC X(36).
001200     05  AL-PATIENT-ID             PIC X(20).
001300     05  AL-READING-ID             PIC X(36).
001400     05  AL-READING-TYPE           PIC X(04).
001500     05  AL-ALERT-TYPE             PIC X(08).
001600         88  AL-CRITICAL           VALUE "CRITICAL".
001700         88  AL-HIGH               VALUE "HIGH    ".
001800         88  AL-LOW                VALUE "LOW     ".
001900     05  AL-THRESHOLD-VIOLATED     PIC X(60).
002000     05  AL-READING-VALUE          PIC X(10).
002100*    ALTERNATE VIEW OF AL-READING-VALUE FOR A BP ALERT, WHERE     *
002200*    THE TEXT IS FORMATTED "<SYSTOLIC>/<DIASTOLIC>"               *
002300     05  AL-BP-READING-VALUE REDEFINES AL-READING-VALUE.
002400         10  AL-BP-SYSTOLIC-TXT    PIC X(03).
002500         10  AL-BP-SLASH           PIC X(01).
002600         10  AL-BP-DIASTOLIC-TXT   PIC X(03).
002700         10  FILLER                PIC X(03).
002800     05  AL-TRIGGERED-AT           PIC X(25).
002900     05  AL-CREATED-AT             PIC X(25).
003000*    ALTERNATE VIEW OF AL-CREATED-AT SPLIT INTO DATE/TIME PARTS,  *
003100*    USED WHEN THE BATCH-RUN TIMESTAMP IS STAMPED FIELD BY FIELD  *
003200     05  AL-CREATED-AT-PARTS REDEFINES AL-CREATED-AT.
003300         10  AL-CREATED-DATE       PIC X(10).
003400         10  AL-CREATED-T          PIC X(01).
003500         10  AL-CREATED-TIME       PIC X(08).
003600         10  FILLER                PIC X(06).
003700     05  FILLER                    PIC X(16).
