000100******************************************************************
000200*    VITALREC                                                    *
000300*    RECORD LAYOUT FOR ONE VITAL-SIGN READING CAPTURED AT A       *
000400*    BEDSIDE MONITOR OR NURSING-STATION TERMINAL AND FED TO THE   *
000500*    NIGHTLY ALERT-EVALUATION RUN                                 *
000600*                                                                 *
000700*    COMMON HEADER IS THE SAME FOR EVERY READING-TYPE.  THE       *
000800*    VITAL-VALUE-AREA IS INTERPRETED ACCORDING TO READING-TYPE -  *
000900*    BP CARRIES SYSTOLIC/DIASTOLIC, HR CARRIES HEART RATE, SPO2   *
001000*    CARRIES BLOOD-OXYGEN PERCENT.  UNRECOGNIZED READING-TYPE     *
001100*    VALUES ARE REJECTED BY THE EDIT STEP - SEE 300-FIELD-EDITS   *
001200*    IN VTLEDIT                                                   *
001300******************************************************************
001400 01  VITAL-READING-REC.
001500     05  VR-READING-ID             PIC X(36).
001600     05  VR-PATIENT-ID             PIC X(20).
001700     05  VR-READING-TYPE           PIC X(04).
001800         88  VR-TYPE-BP            VALUE "BP  ".
001900         88  VR-TYPE-HR            VALUE "HR  ".
002000         88  VR-TYPE-SPO2          VALUE "SPO2".
002100         88  VR-TYPE-VALID         VALUES ARE "BP  ", "HR  ",
002200                                           "SPO2".
002300     05  VR-CAPTURED-AT            PIC X(25).
002400*    ALTERNATE VIEW OF VR-CAPTURED-AT USED WHEN THE DATE AND      *
002500*    TIME PORTIONS OF THE ISO TIMESTAMP NEED TO BE HANDLED        *
002600*    SEPARATELY (SEE 300-FIELD-EDITS PRESENCE CHECK)              *
002700     05  VR-CAPTURED-AT-PARTS REDEFINES VR-CAPTURED-AT.
002800         10  VR-CAPTURED-DATE      PIC X(10).
002900         10  VR-CAPTURED-T         PIC X(01).
003000         10  VR-CAPTURED-TIME      PIC X(08).
003100         10  FILLER                PIC X(06).
003200     05  VR-VITAL-VALUE-AREA.
003300         10  VR-SYSTOLIC           PIC S9(3).
003400         10  VR-DIASTOLIC          PIC S9(3).
003500     05  VR-HR-VALUE-AREA REDEFINES VR-VITAL-VALUE-AREA.
003600         10  VR-HR                 PIC S9(3).
003700         10  FILLER                PIC X(03).
003800     05  VR-SPO2-VALUE-AREA REDEFINES VR-VITAL-VALUE-AREA.
003900         10  VR-SPO2               PIC S9(3).
004000         10  FILLER                PIC X(03).
004100     05  FILLER                    PIC X(39).
